000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    OEXOS1.
000300 AUTHOR.        D K RUTHERFORD.
000400 INSTALLATION.  MERIDIAN SECURITIES - APPLICATIONS DEVELOPMENT.
000500 DATE-WRITTEN.  MARCH 1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED.
000800*
000900*****************************************************************
001000*                                                               *
001200*      oexos1.cbl                                               *
001300*      (C) Copyright Meridian Securities 1991. All rights       *
001400*      reserved.                                                *
001500*                                                                *
001600* Order Execution Suite - Simulated Fill Batch Sweep (driver)   *
001800*                                                                *
001900*****************************************************************
002000*
002100*    DESCRIPTION
002200*
002300* This job runs one "tick" of the simulated-fill cycle against
002400* the resting-order book. It reads OPEN-ORDERS-IN (every order
002500* whose STATUS is NEW or PARTIALLY_FILLED, plus any order that
002600* has since reached a terminal status and simply needs to be
002700* copied through to ORDERS-OUT unchanged), loads PRICE-TABLE-IN
002800* into storage, and for each order - in the SYMBOL/CREATED-SEQ
002900* order the file is already sequenced in - resolves a simulated
003000* market price and CALLs OEXOS2 to do the fill arithmetic.
003100* OEXOS2 hands back an EXECUTION record (when a fill occurred)
003200* and a small set of flags this program uses to keep the run's
003300* control totals. No state is carried from one run of this job
003400* to the next beyond the ORDER and EXECUTION records themselves.
003500*
003600* Replaces the manual overnight price-sheet run that Operations
003700* used to key in by hand; this batch step is now scheduled
003800* nightly after the wire close.
003900*
004000*****************************************************************
004100*     AMENDMENT HISTORY
004200*
004300*      DATE       AUTHOR   REQUEST   DESCRIPTION
004400*      ---------- -------- --------- ------------------------
004500*      1991-03-14 DKR      INIT-0001 First write of the sweep
004600*                                    driver, modelled on the
004700*                                    customer-report job.
004800*      1991-04-02 DKR      INIT-0001 Added the SYMBOL control
004900*                                    break so price lookups do
005000*                                    not repeat for every order
005100*                                    in a group.
005200*      1991-07-22 TLW      CR-0118   Added REJECTED/CANCELED
005300*                                    pass-through so those
005400*                                    orders are still copied to
005500*                                    ORDERS-OUT instead of being
005600*                                    silently dropped.
005700*      1992-02-09 TLW      CR-0140   Run summary report added
005800*                                    at Ops' request - they were
005900*                                    reconciling fill counts by
006000*                                    hand against the execution
006100*                                    file.
006200*      1993-11-30 RMH      CR-0203   PRICE-TABLE-IN lookup
006300*                                    switched from a sequential
006400*                                    scan to SEARCH ALL once the
006500*                                    symbol list passed 40
006600*                                    entries and the job started
006700*                                    missing its window.
006800*      1995-06-05 RMH      CR-0251   DEFAULT-PRICE now comes out
006900*                                    of OEWLITS instead of being
007000*                                    hardcoded here.
007100*      1998-09-17 PJQ      Y2K-0037  Year 2000 readiness review -
007200*                                    this program carries no
007300*                                    stored 2-digit year fields;
007400*                                    no code change required,
007500*                                    signed off for production.
007600*      1999-01-11 PJQ      CR-0309   Skipped-order count in the
007700*                                    run summary now separates
007800*                                    "not marketable" from
007900*                                    "already terminal" per
008000*                                    Ops' reconciliation sheet.
008100*      2001-05-08 SNC      CR-0362   Corrected the EXECUTIONS-OUT
008200*                                    record length after the
008300*                                    OE-EXEC-VALUE field was
008400*                                    added to OEWEREC.
008500*
008600*****************************************************************
008700*     FILES
008800*
008900*     OPEN-ORDERS-IN   - the resting order book, SYMBOL then
008901*                        CREATED-SEQ ascending.  READ only.
008902*     PRICE-TABLE-IN   - simulated market prices, SYMBOL
008903*                        ascending.  Loaded wholly into storage.
008904*     ORDERS-OUT       - the order book rewritten with updated
008905*                        FILLED-QTY/STATUS.  WRITE only.
008906*     EXECUTIONS-OUT   - one record per fill produced this tick.
008907*                        WRITE only.
008908*     RUN-SUMMARY-RPT  - control totals for this tick.
008909*
008910*****************************************************************
008920*     COPYBOOKS
008930*
008931*     OEWOREC - open-order book record layout.
008932*     OEWPREC - simulated price record layout (file record).
008933*     OEWPTBL - in-storage simulated price search table.
008934*     OEWEREC - execution record layout.
008935*     OEWLITS - business configuration (DEFAULT-PRICE, the
008936*               fill-percent range passed to OEXOS2).
008937*
008938*****************************************************************
008939*     SUBPROGRAMS CALLED
008940*
008941*     OEXOS2 - per-order fill calculation (marketability test,
008942*              fill-quantity calculation, status transition).
008943*
008944*****************************************************************
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SPECIAL-NAMES.
009300     C01 IS TOP-OF-FORM.
009400 INPUT-OUTPUT SECTION.
009500 FILE-CONTROL.
009600*
009700     SELECT OPEN-ORDERS-IN  ASSIGN TO OOBOOKIN
009800         ACCESS IS SEQUENTIAL
009900         FILE STATUS IS WS-ORDERIN-STATUS.
010000*
010100     SELECT PRICE-TABLE-IN  ASSIGN TO PRICETAB
010200         ACCESS IS SEQUENTIAL
010300         FILE STATUS IS WS-PRICEIN-STATUS.
010400*
010500     SELECT ORDERS-OUT      ASSIGN TO OOBOOKOT
010600         ACCESS IS SEQUENTIAL
010700         FILE STATUS IS WS-ORDEROT-STATUS.
010800*
010900     SELECT EXECUTIONS-OUT  ASSIGN TO EXECOUT
011000         ACCESS IS SEQUENTIAL
011100         FILE STATUS IS WS-EXECOUT-STATUS.
011200*
011300     SELECT RUN-SUMMARY-RPT ASSIGN TO OX1SUMRP
011400         FILE STATUS IS WS-SUMRPT-STATUS.
011500*
011600*****************************************************************
011700 DATA DIVISION.
011800 FILE SECTION.
011900*
012000 FD  OPEN-ORDERS-IN
012100     LABEL RECORDS ARE STANDARD
012200     BLOCK CONTAINS 0
012300     RECORDING MODE IS F.
012400 01  ORDER-IN-REC.
012500     COPY OEWOREC.
012600*
012700 FD  PRICE-TABLE-IN
012800     LABEL RECORDS ARE STANDARD
012900     BLOCK CONTAINS 0
013000     RECORDING MODE IS F.
013100 01  PRICE-IN-REC.
013200     COPY OEWPREC.
013300*
013400 FD  ORDERS-OUT
013500     LABEL RECORDS ARE STANDARD
013600     BLOCK CONTAINS 0
013700     RECORDING MODE IS F.
013800 01  ORDERS-OUT-REC              PIC X(130).
013900*
014000 FD  EXECUTIONS-OUT
014100     LABEL RECORDS ARE STANDARD
014200     BLOCK CONTAINS 0
014300     RECORDING MODE IS F.
014400 01  EXECUTIONS-OUT-REC          PIC X(133).
014500*
014600 FD  RUN-SUMMARY-RPT
014700     LABEL RECORDS ARE STANDARD
014800     BLOCK CONTAINS 0
014900     RECORDING MODE IS F.
015000 01  SUMMARY-RECORD              PIC X(132).
015100*
015200*****************************************************************
015300 WORKING-STORAGE SECTION.
015400*****************************************************************
015500*
015510 77  WS-TICK-ABEND-SW        PIC X(01) VALUE 'N'.
015520*    set to 'Y' by 900-OPEN-FILES on a bad open so DISPLAY output
015530*    leading up to GOBACK is easier to spot in the job log.
015540*
015600 01  WS-FIELDS.
015700     05  WS-ORDERIN-STATUS       PIC X(02) VALUE SPACES.
015800     05  WS-PRICEIN-STATUS       PIC X(02) VALUE SPACES.
015900     05  WS-ORDEROT-STATUS       PIC X(02) VALUE SPACES.
016000     05  WS-EXECOUT-STATUS       PIC X(02) VALUE SPACES.
016100     05  WS-SUMRPT-STATUS        PIC X(02) VALUE SPACES.
016200     05  WS-ORDER-EOF            PIC X(01) VALUE 'N'.
016300     05  WS-PRICE-EOF            PIC X(01) VALUE 'N'.
016400     05  WS-PREV-SYMBOL          PIC X(20) VALUE SPACES.
016500*
016600 01  WS-CURRENT-PRICE            PIC S9(12)V9(06) COMP-3 VALUE 0.
016610* raw byte view for dump review when a price looks wrong - CR-0203.
016620 01  WS-CURRENT-PRICE-X REDEFINES WS-CURRENT-PRICE PIC X(10).
016700*
016800 01  WS-OEXOS2-LINKAGE.
016900     05  WS-OEXOS2-MIN-PCT       PIC S9(01)V9(06) COMP-3.
017000     05  WS-OEXOS2-MAX-PCT       PIC S9(01)V9(06) COMP-3.
017050*    WS-OEXOS2-FLAGS-X lets one DISPLAY show all five flag bytes
017060*    together when tracing a CALL by hand instead of five MOVEs.
017100     05  WS-OEXOS2-FLAGS.
017200         10  WS-OEXOS2-EXECUTED  PIC X(01) VALUE 'N'.
017300             88  OEXOS2-DID-EXECUTE      VALUE 'Y'.
017400         10  WS-OEXOS2-SKIPPED   PIC X(01) VALUE 'N'.
017500             88  OEXOS2-DID-SKIP         VALUE 'Y'.
017600         10  WS-OEXOS2-SKIP-REASON PIC X(01) VALUE SPACE.
017700             88  OEXOS2-SKIP-NOT-MKTBL   VALUE 'M'.
017800             88  OEXOS2-SKIP-TERMINAL    VALUE 'T'.
017900         10  WS-OEXOS2-TO-PARTIAL PIC X(01) VALUE 'N'.
018000             88  OEXOS2-WENT-PARTIAL     VALUE 'Y'.
018100         10  WS-OEXOS2-TO-FILLED PIC X(01) VALUE 'N'.
018200             88  OEXOS2-WENT-FILLED      VALUE 'Y'.
018210     05  WS-OEXOS2-FLAGS-X REDEFINES WS-OEXOS2-FLAGS PIC X(05).
018300*
018400 01  WS-EXEC-REC.
018500     COPY OEWEREC.
018600*
018700 01  WS-TOTALS-VARS.
018800     05  WS-CNT-ORDERS-READ      PIC S9(09) COMP-3 VALUE +0.
018900     05  WS-CNT-ORDERS-SKIPPED   PIC S9(09) COMP-3 VALUE +0.
019000     05  WS-CNT-NOT-MARKETABLE   PIC S9(09) COMP-3 VALUE +0.
019100     05  WS-CNT-ALREADY-TERMINAL PIC S9(09) COMP-3 VALUE +0.
019200     05  WS-CNT-EXECUTIONS       PIC S9(09) COMP-3 VALUE +0.
019210     05  WS-CNT-EXECUTIONS-X REDEFINES WS-CNT-EXECUTIONS
019220             PIC X(05).
019300     05  WS-CNT-TO-PARTIAL       PIC S9(09) COMP-3 VALUE +0.
019400     05  WS-CNT-TO-FILLED        PIC S9(09) COMP-3 VALUE +0.
019500*
019600 01  SYSTEM-DATE-AND-TIME.
019700     05  SYSTEM-DATE.
019800         10  SYSTEM-MONTH        PIC 9(02).
019900         10  FILLER              PIC X(01).
020000         10  SYSTEM-DAY          PIC 9(02).
020100         10  FILLER              PIC X(01).
020200         10  SYSTEM-YEAR         PIC 9(04).
020300*
020400     COPY OEWLITS.
020500*
020600     COPY OEWPTBL.
020700*
020800*        *******************
020900*            report lines
021000*        *******************
021100 01  RPT-HEADER1.
021200     05  FILLER                  PIC X(34)
021300             VALUE 'SIMULATED FILL SWEEP - RUN SUMMARY'.
021400     05  FILLER                  PIC X(08) VALUE '  DATE: '.
021500     05  RPT-MM                  PIC 99.
021600     05  FILLER                  PIC X(01) VALUE '/'.
021700     05  RPT-DD                  PIC 99.
021800     05  FILLER                  PIC X(01) VALUE '/'.
021900     05  RPT-YYYY                PIC 9999.
022000     05  FILLER                  PIC X(79) VALUE SPACES.
022100 01  RPT-HEADER2.
022200     05  FILLER PIC X(100) VALUE ALL '-'.
022300     05  FILLER PIC X(32)  VALUE SPACES.
022400 01  RPT-TOTALS-DETAIL.
022500     05  FILLER              PIC X(02)    VALUE SPACES.
022600     05  RPT-TOTALS-LABEL    PIC X(28).
022700     05  FILLER              PIC X(02)    VALUE SPACES.
022800     05  RPT-TOTALS-VALUE    PIC ZZZ,ZZZ,ZZ9.
022900     05  FILLER              PIC X(96)    VALUE SPACES.
023000 01  RPT-SPACES.
023100     05  FILLER               PIC X(132)   VALUE SPACES.
023200*
023300*****************************************************************
023400 PROCEDURE DIVISION.
023500*****************************************************************
023600*
023700 000-MAIN-CONTROL.
023800     DISPLAY 'OEXOS1 - SIMULATED FILL SWEEP STARTING'.
023900     PERFORM 900-OPEN-FILES.
024000     PERFORM 700-LOAD-PRICE-TABLE THRU 700-EXIT
024100         UNTIL WS-PRICE-EOF = 'Y'.
024200     PERFORM 800-INIT-REPORT.
024300     PERFORM 100-PROCESS-OPEN-BOOK THRU 100-EXIT
024400         UNTIL WS-ORDER-EOF = 'Y'.
024500     PERFORM 950-WRITE-RUN-SUMMARY.
024600     PERFORM 905-CLOSE-FILES.
024700     DISPLAY 'OEXOS1 - SIMULATED FILL SWEEP COMPLETE'.
024800     GOBACK.
024900*
025000 100-PROCESS-OPEN-BOOK.
025100     PERFORM 710-READ-ORDER-FILE.
025200     IF WS-ORDER-EOF = 'Y'
025300         GO TO 100-EXIT.
025400     ADD 1 TO WS-CNT-ORDERS-READ.
025500     IF OE-STATUS-IS-CANCELED OR OE-STATUS-IS-REJECTED
025600             OR OE-STATUS-IS-FILLED
025700         ADD 1 TO WS-CNT-ORDERS-SKIPPED
025800         ADD 1 TO WS-CNT-ALREADY-TERMINAL
025900         PERFORM 810-REWRITE-ORDER
026000         GO TO 100-EXIT.
026100     PERFORM 600-RESOLVE-PRICE.
026200     PERFORM 750-CALL-FILL-PROCESSOR.
026300     PERFORM 810-REWRITE-ORDER.
026400 100-EXIT.
026500     EXIT.
026600*
026700 600-RESOLVE-PRICE.
026800     IF OE-ORD-SYMBOL = WS-PREV-SYMBOL
026900         GO TO 600-EXIT.
027000     MOVE OE-ORD-SYMBOL TO WS-PREV-SYMBOL.
027100     SET OE-PRICE-TAB-IDX TO 1.
027200     SEARCH ALL OE-PRICE-TAB-ENTRY
027300         AT END
027400             MOVE OE-LIT-DEFAULT-PRICE TO WS-CURRENT-PRICE
027500         WHEN OE-PRICE-TAB-SYMBOL (OE-PRICE-TAB-IDX)
027600                 = WS-PREV-SYMBOL
027700             MOVE OE-PRICE-TAB-VALUE (OE-PRICE-TAB-IDX)
027800                 TO WS-CURRENT-PRICE
027900     END-SEARCH.
028000 600-EXIT.
028100     EXIT.
028200*
028300 700-LOAD-PRICE-TABLE.
028400     READ PRICE-TABLE-IN
028500         AT END MOVE 'Y' TO WS-PRICE-EOF.
028600     IF WS-PRICE-EOF = 'Y'
028700         GO TO 700-EXIT.
028800     IF OE-PRICE-TABLE-COUNT >= OE-PRICE-TABLE-MAX
028900         DISPLAY 'OEXOS1 - PRICE TABLE FULL, ENTRY IGNORED: '
029000             OE-PRC-SYMBOL
029100         GO TO 700-EXIT.
029200     ADD 1 TO OE-PRICE-TABLE-COUNT.
029300     MOVE OE-PRC-SYMBOL TO
029400         OE-PRICE-TAB-SYMBOL (OE-PRICE-TABLE-COUNT).
029500     MOVE OE-PRC-PRICE  TO
029600         OE-PRICE-TAB-VALUE  (OE-PRICE-TABLE-COUNT).
029700 700-EXIT.
029800     EXIT.
029900*
030000 710-READ-ORDER-FILE.
030100     READ OPEN-ORDERS-IN
030200         AT END MOVE 'Y' TO WS-ORDER-EOF.
030300     IF WS-ORDER-EOF = 'Y'
030400         GO TO 710-EXIT.
030500     IF WS-ORDERIN-STATUS NOT = '00'
030600         DISPLAY 'OEXOS1 - OPEN-ORDERS-IN I/O ERROR, STATUS: '
030700             WS-ORDERIN-STATUS
030800         MOVE 'Y' TO WS-ORDER-EOF.
030900 710-EXIT.
031000     EXIT.
031100*
031200 750-CALL-FILL-PROCESSOR.
031300     MOVE OE-LIT-MIN-FILL-PERCENT TO WS-OEXOS2-MIN-PCT.
031400     MOVE OE-LIT-MAX-FILL-PERCENT TO WS-OEXOS2-MAX-PCT.
031500     MOVE 'N' TO WS-OEXOS2-EXECUTED
031600                 WS-OEXOS2-SKIPPED
031700                 WS-OEXOS2-TO-PARTIAL
031800                 WS-OEXOS2-TO-FILLED.
031900     MOVE SPACE  TO WS-OEXOS2-SKIP-REASON.
032000     CALL 'OEXOS2' USING OE-ORDER-REC, WS-CURRENT-PRICE,
032100         WS-OEXOS2-MIN-PCT, WS-OEXOS2-MAX-PCT,
032200         OE-EXEC-REC, WS-OEXOS2-FLAGS.
032300     IF OEXOS2-DID-EXECUTE
032400         WRITE EXECUTIONS-OUT-REC FROM OE-EXEC-REC
032500         ADD 1 TO WS-CNT-EXECUTIONS.
032600     IF OEXOS2-DID-SKIP
032700         ADD 1 TO WS-CNT-ORDERS-SKIPPED
032800         IF OEXOS2-SKIP-NOT-MKTBL
032900             ADD 1 TO WS-CNT-NOT-MARKETABLE
033000         END-IF
033100         IF OEXOS2-SKIP-TERMINAL
033200             ADD 1 TO WS-CNT-ALREADY-TERMINAL
033300         END-IF.
033400     IF OEXOS2-WENT-PARTIAL
033500         ADD 1 TO WS-CNT-TO-PARTIAL.
033600     IF OEXOS2-WENT-FILLED
033700         ADD 1 TO WS-CNT-TO-FILLED.
033800 750-EXIT.
033900     EXIT.
034000*
034100 800-INIT-REPORT.
034200     ACCEPT SYSTEM-DATE FROM DATE YYYYMMDD.
034300     MOVE SYSTEM-MONTH  TO RPT-MM.
034400     MOVE SYSTEM-DAY    TO RPT-DD.
034500     MOVE SYSTEM-YEAR   TO RPT-YYYY.
034600     WRITE SUMMARY-RECORD FROM RPT-HEADER1 AFTER PAGE.
034700     WRITE SUMMARY-RECORD FROM RPT-HEADER2  AFTER 1.
034800     WRITE SUMMARY-RECORD FROM RPT-SPACES.
034900*
035000 810-REWRITE-ORDER.
035100     WRITE ORDERS-OUT-REC FROM ORDER-IN-REC.
035200 810-EXIT.
035300     EXIT.
035400*
035500 900-OPEN-FILES.
035600     OPEN INPUT  OPEN-ORDERS-IN
035700               PRICE-TABLE-IN.
035800     OPEN OUTPUT ORDERS-OUT
035900               EXECUTIONS-OUT
036000               RUN-SUMMARY-RPT.
036100     IF WS-ORDERIN-STATUS NOT = '00'
036200         DISPLAY 'OEXOS1 - ERROR OPENING OPEN-ORDERS-IN. RC: '
036300             WS-ORDERIN-STATUS
036400         MOVE 16 TO RETURN-CODE
036450         MOVE 'Y' TO WS-TICK-ABEND-SW
036500         MOVE 'Y' TO WS-ORDER-EOF.
036600     IF WS-PRICEIN-STATUS NOT = '00'
036700         DISPLAY 'OEXOS1 - ERROR OPENING PRICE-TABLE-IN. RC: '
036800             WS-PRICEIN-STATUS
036900         MOVE 16 TO RETURN-CODE
036950         MOVE 'Y' TO WS-TICK-ABEND-SW
037000         MOVE 'Y' TO WS-PRICE-EOF
037100         MOVE 'Y' TO WS-ORDER-EOF.
037150     IF WS-TICK-ABEND-SW = 'Y'
037160         DISPLAY 'OEXOS1 - FILE OPEN FAILURE - SEE RC ABOVE'.
037200*
037300 905-CLOSE-FILES.
037400     CLOSE OPEN-ORDERS-IN
037500           PRICE-TABLE-IN
037600           ORDERS-OUT
037700           EXECUTIONS-OUT
037800           RUN-SUMMARY-RPT.
037900*
038000 950-WRITE-RUN-SUMMARY.
038100     MOVE SPACES              TO RPT-TOTALS-DETAIL.
038200     MOVE 'ORDERS READ' TO RPT-TOTALS-LABEL.
038300     MOVE WS-CNT-ORDERS-READ  TO RPT-TOTALS-VALUE.
038400     WRITE SUMMARY-RECORD FROM RPT-TOTALS-DETAIL.
038500     MOVE SPACES              TO RPT-TOTALS-DETAIL.
038600     MOVE 'ORDERS SKIPPED - TOTAL' TO RPT-TOTALS-LABEL.
038700     MOVE WS-CNT-ORDERS-SKIPPED TO RPT-TOTALS-VALUE.
038800     WRITE SUMMARY-RECORD FROM RPT-TOTALS-DETAIL.
038900     MOVE SPACES              TO RPT-TOTALS-DETAIL.
039000     MOVE 'SKIPPED - NOT MARKETABLE' TO RPT-TOTALS-LABEL.
039100     MOVE WS-CNT-NOT-MARKETABLE TO RPT-TOTALS-VALUE.
039200     WRITE SUMMARY-RECORD FROM RPT-TOTALS-DETAIL.
039300     MOVE SPACES              TO RPT-TOTALS-DETAIL.
039400     MOVE 'SKIPPED - ALREADY TERMINAL' TO RPT-TOTALS-LABEL.
039500     MOVE WS-CNT-ALREADY-TERMINAL TO RPT-TOTALS-VALUE.
039600     WRITE SUMMARY-RECORD FROM RPT-TOTALS-DETAIL.
039700     MOVE SPACES              TO RPT-TOTALS-DETAIL.
039800     MOVE 'EXECUTIONS WRITTEN' TO RPT-TOTALS-LABEL.
039900     MOVE WS-CNT-EXECUTIONS   TO RPT-TOTALS-VALUE.
040000     WRITE SUMMARY-RECORD FROM RPT-TOTALS-DETAIL.
040100     MOVE SPACES              TO RPT-TOTALS-DETAIL.
040200     MOVE 'ORDERS TO PARTIALLY_FILLED' TO RPT-TOTALS-LABEL.
040300     MOVE WS-CNT-TO-PARTIAL   TO RPT-TOTALS-VALUE.
040400     WRITE SUMMARY-RECORD FROM RPT-TOTALS-DETAIL.
040500     MOVE SPACES              TO RPT-TOTALS-DETAIL.
040600     MOVE 'ORDERS TO FILLED' TO RPT-TOTALS-LABEL.
040700     MOVE WS-CNT-TO-FILLED    TO RPT-TOTALS-VALUE.
040800     WRITE SUMMARY-RECORD FROM RPT-TOTALS-DETAIL.
040900*
041000* END OF PROGRAM OEXOS1

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    OEXIN1.
000300 AUTHOR.        T L WHITFORD.
000400 INSTALLATION.  MERIDIAN SECURITIES - APPLICATIONS DEVELOPMENT.
000500 DATE-WRITTEN.  JUNE 1992.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED.
000800*
000900*****************************************************************
001000*                                                               *
001200*      oexin1.cbl                                               *
001300*      (C) Copyright Meridian Securities 1992. All rights       *
001400*      reserved.                                                *
001500*                                                                *
001600* Order Execution Suite - New Order Intake/Validation Batch     *
001800*                                                                *
001900*****************************************************************
002000*
002100*    DESCRIPTION
002200*
002300* Runs ahead of the overnight OEXOS1 sweep. Reads one request
002400* per record from NEW-ORDER-REQUESTS-IN (new business keyed in
002500* by the order desk during the day), edits it against the
002600* intake rules below, and for every request that passes, writes
002700* a brand-new OE-ORDER-REC (STATUS NEW, FILLED-QTY zero) to
002800* NEW-ORDERS-OUT. Operations appends NEW-ORDERS-OUT to the
002900* existing order book before the next OEXOS1 run - a JCL step,
003000* not something this program does for itself.
003100*
003200* This is its own job step ahead of the sweep, not a section of
003300* OEXOS1 - the order desk's intake window runs independently of
003400* the overnight price run.
003500*
003600*****************************************************************
003700*     AMENDMENT HISTORY
003800*
003900*      DATE       AUTHOR   REQUEST   DESCRIPTION
004000*      ---------- -------- --------- ------------------------
004100*      1992-06-02 TLW      INIT-0002 First write of the intake
004200*                                    edit batch.
004300*      1992-06-19 TLW      INIT-0002 Symbol normalization moved
004400*                                    ahead of the supported-
004500*                                    symbol check - it was
004600*                                    rejecting lower-case tickers
004700*                                    as unsupported.
004800*      1993-02-11 RMH      CR-0162   Max-order-size edit added
004900*                                    after Compliance asked for
005000*                                    a configurable cap.
005100*      1995-06-05 RMH      CR-0251   OE-LIT-MAX-ORDER-SIZE now
005200*                                    read from OEWLITS instead
005300*                                    of a literal in this
005400*                                    program.
005500*      1998-09-17 PJQ      Y2K-0037  Year 2000 readiness review -
005600*                                    no stored 2-digit year
005700*                                    fields in this program; no
005800*                                    code change required,
005900*                                    signed off for production.
006000*      1999-04-30 PJQ      CR-0314   Reject-reason text widened
006100*                                    to 40 bytes; Ops' intake
006200*                                    exception report was
006300*                                    truncating "UNSUPPORTED
006400*                                    SYMBOL".
006410*      2001-06-04 SNC      CR-0368   Confirmed OE-ORDER-REC's
006420*                                    length and field offsets were
006430*                                    unaffected by the OEWEREC
006440*                                    change under CR-0362 - this
006450*                                    program never touches the
006460*                                    execution layout, but Ops
006470*                                    asked that it be checked off
006480*                                    on the same work order.
006500*
006600*****************************************************************
006700*     FILES
006800*
006900*     NEW-ORDER-REQUESTS-IN - one NEW-ORDER-REQUEST per record.
007000*     NEW-ORDERS-OUT        - accepted requests, as OE-ORDER-REC.
007100*     RUN-SUMMARY-RPT       - accepted/rejected control totals.
007200*
007300*****************************************************************
007400*     COPYBOOKS
007500*
007600*     OEWNREC - new-order-request record layout.
007700*     OEWOREC - open-order book record layout (output side).
007800*     OEWLITS - business configuration (supported-symbol list,
007900*               max order size).
008000*
008100*****************************************************************
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM.
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800*
008900     SELECT NEW-ORDER-REQUESTS-IN  ASSIGN TO NEWREQIN
009000         ACCESS IS SEQUENTIAL
009100         FILE STATUS IS WS-REQIN-STATUS.
009200*
009300     SELECT NEW-ORDERS-OUT         ASSIGN TO NEWORDOT
009400         ACCESS IS SEQUENTIAL
009500         FILE STATUS IS WS-ORDEROT-STATUS.
009600*
009700     SELECT RUN-SUMMARY-RPT        ASSIGN TO OI1SUMRP
009800         FILE STATUS IS WS-SUMRPT-STATUS.
009900*
010000*****************************************************************
010100 DATA DIVISION.
010200 FILE SECTION.
010300*
010400 FD  NEW-ORDER-REQUESTS-IN
010500     LABEL RECORDS ARE STANDARD
010600     BLOCK CONTAINS 0
010700     RECORDING MODE IS F.
010800 01  REQUEST-IN-REC.
010900     COPY OEWNREC.
011000*
011100 FD  NEW-ORDERS-OUT
011200     LABEL RECORDS ARE STANDARD
011300     BLOCK CONTAINS 0
011400     RECORDING MODE IS F.
011500 01  NEW-ORDER-OUT-REC.
011600     COPY OEWOREC.
011700*
011800 FD  RUN-SUMMARY-RPT
011900     LABEL RECORDS ARE STANDARD
012000     BLOCK CONTAINS 0
012100     RECORDING MODE IS F.
012200 01  SUMMARY-RECORD              PIC X(132).
012300*
012400*****************************************************************
012500 WORKING-STORAGE SECTION.
012600*****************************************************************
012700*
012750 77  WS-RECORDS-SEEN-CNT     PIC S9(09) COMP VALUE 0.
012760*    raw count of requests read this run, independent of the
012770*    accepted/rejected totals below - Ops' first dump-review
012780*    question after an abend is always "how far did it get".
012790*
012800 01  WS-FIELDS.
012900     05  WS-REQIN-STATUS         PIC X(02) VALUE SPACES.
013000     05  WS-ORDEROT-STATUS       PIC X(02) VALUE SPACES.
013100     05  WS-SUMRPT-STATUS        PIC X(02) VALUE SPACES.
013200     05  WS-REQ-EOF              PIC X(01) VALUE 'N'.
013300*
013400 01  WS-EDIT-FIELDS.
013500     05  WS-ORDER-TYPE           PIC X(06).
013600     05  WS-NORM-SYMBOL          PIC X(20).
013700     05  WS-TEMP-SYMBOL          PIC X(20).
013800     05  WS-LEAD-SPACES          PIC S9(04) COMP.
013810* raw byte view - 210-NORMALIZE-SYMBOL's trim count is the first
013820* thing Ops checks when a symbol comes through normalized wrong.
013830     05  WS-LEAD-SPACES-X REDEFINES WS-LEAD-SPACES PIC X(02).
013900     05  WS-REJECT-SW            PIC X(01) VALUE 'N'.
014000         88  WS-REQUEST-REJECTED     VALUE 'Y'.
014100     05  WS-REJECT-REASON        PIC X(40) VALUE SPACES.
014200*
014300 01  WS-SEQ-FIELDS.
014400     05  WS-NEXT-CREATED-SEQ     PIC 9(09) COMP VALUE 0.
014450* raw byte view of the counter for dump review - see CR-0314.
014500     05  WS-NEXT-SEQ-X REDEFINES WS-NEXT-CREATED-SEQ PIC X(04).
014600*
014700* WS-ORDER-SEQ-DISP-X lets a dump of this area be read as text
014750* alongside WS-NEXT-SEQ-X above - Ops asked for this after a
014760* sequence-exhaustion abend was hard to read off a raw dump.
014770*
014800 01  WS-ORDER-ID-FIELDS.
014900     05  WS-ORDER-SEQ-DISP       PIC 9(09).
015000     05  WS-ORDER-SEQ-DISP-X REDEFINES WS-ORDER-SEQ-DISP
015050             PIC X(09).
015100*
015600 01  WS-TOTALS-VARS.
015700     05  WS-CNT-REQUESTS-READ    PIC S9(09) COMP-3 VALUE +0.
015800     05  WS-CNT-ACCEPTED         PIC S9(09) COMP-3 VALUE +0.
015900     05  WS-CNT-REJECTED         PIC S9(09) COMP-3 VALUE +0.
016000*
016100 01  SYSTEM-DATE-AND-TIME.
016200     05  SYSTEM-DATE.
016300         10  SYSTEM-MONTH        PIC 9(02).
016400         10  FILLER              PIC X(01).
016500         10  SYSTEM-DAY          PIC 9(02).
016600         10  FILLER              PIC X(01).
016700         10  SYSTEM-YEAR         PIC 9(04).
016800*
016900     COPY OEWLITS.
017000*
017100*        *******************
017200*            report lines
017300*        *******************
017400 01  RPT-HEADER1.
017500     05  FILLER                  PIC X(34)
017600             VALUE 'NEW ORDER INTAKE - RUN SUMMARY    '.
017700     05  FILLER                  PIC X(08) VALUE '  DATE: '.
017800     05  RPT-MM                  PIC 99.
017900     05  FILLER                  PIC X(01) VALUE '/'.
018000     05  RPT-DD                  PIC 99.
018100     05  FILLER                  PIC X(01) VALUE '/'.
018200     05  RPT-YYYY                PIC 9999.
018300     05  FILLER                  PIC X(79) VALUE SPACES.
018400 01  RPT-HEADER2.
018500     05  FILLER PIC X(100) VALUE ALL '-'.
018600     05  FILLER PIC X(32)  VALUE SPACES.
018700 01  RPT-TOTALS-DETAIL.
018800     05  FILLER              PIC X(02)    VALUE SPACES.
018900     05  RPT-TOTALS-LABEL    PIC X(28).
019000     05  FILLER              PIC X(02)    VALUE SPACES.
019100     05  RPT-TOTALS-VALUE    PIC ZZZ,ZZZ,ZZ9.
019200     05  FILLER              PIC X(96)    VALUE SPACES.
019300 01  RPT-REJECT-DETAIL.
019400     05  FILLER              PIC X(02)    VALUE SPACES.
019500     05  RPT-REJECT-SYMBOL   PIC X(20).
019600     05  FILLER              PIC X(02)    VALUE SPACES.
019700     05  RPT-REJECT-REASON   PIC X(40).
019800     05  FILLER              PIC X(68)    VALUE SPACES.
019900 01  RPT-SPACES.
020000     05  FILLER               PIC X(132)   VALUE SPACES.
020100*
020200*****************************************************************
020300 PROCEDURE DIVISION.
020400*****************************************************************
020500*
020600 000-MAIN-CONTROL.
020700     DISPLAY 'OEXIN1 - NEW ORDER INTAKE STARTING'.
020800     PERFORM 900-OPEN-FILES.
020900     PERFORM 800-INIT-REPORT.
021000     PERFORM 100-PROCESS-REQUESTS THRU 100-EXIT
021100         UNTIL WS-REQ-EOF = 'Y'.
021200     PERFORM 950-WRITE-RUN-SUMMARY.
021300     PERFORM 905-CLOSE-FILES.
021400     DISPLAY 'OEXIN1 - NEW ORDER INTAKE COMPLETE'.
021500     GOBACK.
021600*
021700 100-PROCESS-REQUESTS.
021800     PERFORM 710-READ-REQUEST-FILE.
021900     IF WS-REQ-EOF = 'Y'
022000         GO TO 100-EXIT.
022050     ADD 1 TO WS-RECORDS-SEEN-CNT.
022100     ADD 1 TO WS-CNT-REQUESTS-READ.
022200     MOVE 'N' TO WS-REJECT-SW.
022300     MOVE SPACES TO WS-REJECT-REASON.
022400     PERFORM 200-EDIT-REQUEST THRU 200-EXIT.
022500     IF WS-REQUEST-REJECTED
022600         PERFORM 295-REJECT-REQUEST
022700     ELSE
022800         PERFORM 290-WRITE-ACCEPTED-ORDER.
022900 100-EXIT.
023000     EXIT.
023100*
023200 200-EDIT-REQUEST.
023300     PERFORM 205-RESOLVE-ORDER-TYPE.
023400     PERFORM 210-NORMALIZE-SYMBOL.
023500     IF WS-REQUEST-REJECTED
023600         GO TO 200-EXIT.
023700     PERFORM 220-EDIT-SYMBOL-SUPPORTED.
023800     IF WS-REQUEST-REJECTED
023900         GO TO 200-EXIT.
024000     PERFORM 230-EDIT-SIDE.
024100     IF WS-REQUEST-REJECTED
024200         GO TO 200-EXIT.
024300     PERFORM 240-EDIT-QUANTITY.
024400     IF WS-REQUEST-REJECTED
024500         GO TO 200-EXIT.
024600     PERFORM 250-EDIT-PRICE.
024700 200-EXIT.
024800     EXIT.
024900*
025000 205-RESOLVE-ORDER-TYPE.
025100     IF OE-REQ-ORDER-TYPE = SPACES
025200         MOVE 'LIMIT ' TO WS-ORDER-TYPE
025300     ELSE
025400         MOVE OE-REQ-ORDER-TYPE TO WS-ORDER-TYPE.
025500 205-EXIT.
025600     EXIT.
025700*
025800 210-NORMALIZE-SYMBOL.
025900     MOVE OE-REQ-SYMBOL TO WS-NORM-SYMBOL.
026000     MOVE 0 TO WS-LEAD-SPACES.
026100     INSPECT WS-NORM-SYMBOL TALLYING WS-LEAD-SPACES
026200         FOR LEADING SPACE.
026300     IF WS-LEAD-SPACES >= 20
026400         MOVE SPACES TO WS-NORM-SYMBOL
026500     ELSE
026600         IF WS-LEAD-SPACES > 0
026700             MOVE WS-NORM-SYMBOL (WS-LEAD-SPACES + 1:)
026800                 TO WS-TEMP-SYMBOL
026900             MOVE WS-TEMP-SYMBOL TO WS-NORM-SYMBOL.
027000     INSPECT WS-NORM-SYMBOL CONVERTING
027100         'abcdefghijklmnopqrstuvwxyz'
027200         TO    'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
027300     IF WS-NORM-SYMBOL = SPACES
027400         MOVE 'Y' TO WS-REJECT-SW
027500         MOVE 'SYMBOL REQUIRED' TO WS-REJECT-REASON.
027600 210-EXIT.
027700     EXIT.
027800*
027900 220-EDIT-SYMBOL-SUPPORTED.
028000     IF OE-LIT-SYMBOL-COUNT = 0
028100         GO TO 220-EXIT.
028200     SET OE-LIT-SYMBOL-IDX TO 1.
028300     SEARCH ALL OE-LIT-SYMBOL-ENTRY
028400         AT END
028500             MOVE 'Y' TO WS-REJECT-SW
028600             MOVE 'UNSUPPORTED SYMBOL' TO WS-REJECT-REASON
028700         WHEN OE-LIT-SYMBOL-VALUE (OE-LIT-SYMBOL-IDX)
028800                 = WS-NORM-SYMBOL
028900             CONTINUE
029000     END-SEARCH.
029100 220-EXIT.
029200     EXIT.
029300*
029400 230-EDIT-SIDE.
029500     IF OE-REQ-SIDE NOT = 'BUY ' AND OE-REQ-SIDE NOT = 'SELL'
029600         MOVE 'Y' TO WS-REJECT-SW
029700         MOVE 'SIDE MUST BE BUY OR SELL' TO WS-REJECT-REASON.
029800 230-EXIT.
029900     EXIT.
030000*
030100 240-EDIT-QUANTITY.
030200     IF OE-REQ-QUANTITY NOT > 0
030300         MOVE 'Y' TO WS-REJECT-SW
030400         MOVE 'ORDER QUANTITY MUST BE POSITIVE' TO
030500             WS-REJECT-REASON
030600         GO TO 240-EXIT.
030700     IF OE-LIT-MAX-ORDER-SIZE > 0
030800         AND OE-REQ-QUANTITY > OE-LIT-MAX-ORDER-SIZE
030900         MOVE 'Y' TO WS-REJECT-SW
031000         MOVE 'QUANTITY EXCEEDS MAX ORDER SIZE' TO
031100             WS-REJECT-REASON.
031200 240-EXIT.
031300     EXIT.
031400*
031500 250-EDIT-PRICE.
031600     IF WS-ORDER-TYPE = 'LIMIT '
031700         IF OE-REQ-PRICE NOT > 0
031800             MOVE 'Y' TO WS-REJECT-SW
031900             MOVE 'LIMIT ORDER REQUIRES A PRICE' TO
032000                 WS-REJECT-REASON
032100         END-IF
032200     ELSE
032300         IF OE-REQ-PRICE > 0
032400             MOVE 'Y' TO WS-REJECT-SW
032500             MOVE 'MARKET ORDER MUST NOT HAVE A PRICE' TO
032600                 WS-REJECT-REASON
032700         END-IF.
032800 250-EXIT.
032900     EXIT.
033000*
033100 290-WRITE-ACCEPTED-ORDER.
033200     ADD 1 TO WS-NEXT-CREATED-SEQ.
033300     MOVE WS-NEXT-CREATED-SEQ TO WS-ORDER-SEQ-DISP.
033400     MOVE SPACES TO OE-ORD-ID.
033500     STRING 'ORD-'                DELIMITED BY SIZE
033600            WS-ORDER-SEQ-DISP      DELIMITED BY SIZE
033700            '-INTAKE'              DELIMITED BY SIZE
033800         INTO OE-ORD-ID.
033900     MOVE WS-NORM-SYMBOL      TO OE-ORD-SYMBOL.
034000     MOVE OE-REQ-SIDE         TO OE-ORD-SIDE.
034100     MOVE WS-ORDER-TYPE       TO OE-ORD-TYPE.
034200     MOVE OE-REQ-QUANTITY     TO OE-ORD-QUANTITY.
034300     MOVE OE-REQ-PRICE        TO OE-ORD-PRICE.
034400     MOVE 0                   TO OE-ORD-FILLED-QTY.
034500     MOVE 'NEW'               TO OE-ORD-STATUS.
034600     MOVE WS-NEXT-CREATED-SEQ TO OE-ORD-CREATED-SEQ.
034700     WRITE NEW-ORDER-OUT-REC.
034800     ADD 1 TO WS-CNT-ACCEPTED.
034900 290-EXIT.
035000     EXIT.
035100*
035200 295-REJECT-REQUEST.
035300     ADD 1 TO WS-CNT-REJECTED.
035400     MOVE SPACES TO RPT-REJECT-DETAIL.
035500     MOVE OE-REQ-SYMBOL TO RPT-REJECT-SYMBOL.
035600     MOVE WS-REJECT-REASON TO RPT-REJECT-REASON.
035700     WRITE SUMMARY-RECORD FROM RPT-REJECT-DETAIL.
035800 295-EXIT.
035900     EXIT.
036000*
036100 710-READ-REQUEST-FILE.
036200     READ NEW-ORDER-REQUESTS-IN
036300         AT END MOVE 'Y' TO WS-REQ-EOF.
036400     IF WS-REQ-EOF = 'Y'
036500         GO TO 710-EXIT.
036600     IF WS-REQIN-STATUS NOT = '00'
036700         DISPLAY
036800         'OEXIN1 - NEW-ORDER-REQUESTS-IN I/O ERROR, STATUS: '
036900             WS-REQIN-STATUS
037000         MOVE 'Y' TO WS-REQ-EOF.
037100 710-EXIT.
037200     EXIT.
037300*
037400 800-INIT-REPORT.
037500     ACCEPT SYSTEM-DATE FROM DATE YYYYMMDD.
037600     MOVE SYSTEM-MONTH  TO RPT-MM.
037700     MOVE SYSTEM-DAY    TO RPT-DD.
037800     MOVE SYSTEM-YEAR   TO RPT-YYYY.
037900     WRITE SUMMARY-RECORD FROM RPT-HEADER1 AFTER PAGE.
038000     WRITE SUMMARY-RECORD FROM RPT-HEADER2  AFTER 1.
038100     WRITE SUMMARY-RECORD FROM RPT-SPACES.
038200*
038300 900-OPEN-FILES.
038400     OPEN INPUT  NEW-ORDER-REQUESTS-IN.
038500     OPEN OUTPUT NEW-ORDERS-OUT
038600               RUN-SUMMARY-RPT.
038700     IF WS-REQIN-STATUS NOT = '00'
038800         DISPLAY
038900         'OEXIN1 - ERROR OPENING NEW-ORDER-REQUESTS-IN. RC: '
039000             WS-REQIN-STATUS
039100         MOVE 16 TO RETURN-CODE
039200         MOVE 'Y' TO WS-REQ-EOF.
039300*
039400 905-CLOSE-FILES.
039500     CLOSE NEW-ORDER-REQUESTS-IN
039600           NEW-ORDERS-OUT
039700           RUN-SUMMARY-RPT.
039800*
039900 950-WRITE-RUN-SUMMARY.
040000     WRITE SUMMARY-RECORD FROM RPT-SPACES.
040100     MOVE SPACES              TO RPT-TOTALS-DETAIL.
040200     MOVE 'REQUESTS READ' TO RPT-TOTALS-LABEL.
040300     MOVE WS-CNT-REQUESTS-READ TO RPT-TOTALS-VALUE.
040400     WRITE SUMMARY-RECORD FROM RPT-TOTALS-DETAIL.
040500     MOVE SPACES              TO RPT-TOTALS-DETAIL.
040600     MOVE 'REQUESTS ACCEPTED' TO RPT-TOTALS-LABEL.
040700     MOVE WS-CNT-ACCEPTED     TO RPT-TOTALS-VALUE.
040800     WRITE SUMMARY-RECORD FROM RPT-TOTALS-DETAIL.
040900     MOVE SPACES              TO RPT-TOTALS-DETAIL.
041000     MOVE 'REQUESTS REJECTED' TO RPT-TOTALS-LABEL.
041100     MOVE WS-CNT-REJECTED     TO RPT-TOTALS-VALUE.
041200     WRITE SUMMARY-RECORD FROM RPT-TOTALS-DETAIL.
041300*
041400* END OF PROGRAM OEXIN1

000100*--------------------------------------------------------------*
000110*                                                              *
000130*      oewlits.cpy                                             *
000140*      Order Execution batch suite - business configuration    *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190* Values which you might wish to modify are placed in one copy
000200* book in order to make those sorts of changes more easily.
000210* These are the values Ops asked to be able to tune without a
000220* recompile; the numbers below are this shop's current settings
000230* and should be maintained here, not scattered through
000240* OEXOS1/OEXOS2/OEXIN1.
000260*
000270     05  OE-LIT-CONFIG.
000280*
000290* An empty supported-symbol table means every symbol is
000300* accepted. Populate OE-LIT-SYMBOL-COUNT and the table below to
000310* restrict intake to a fixed symbol list.  The table must stay
000320* in ascending SYMBOL order for SEARCH ALL to work in OEXIN1.
000330*
000340         10  OE-LIT-SYMBOL-COUNT        PIC 9(04) COMP VALUE 0.
000350         10  OE-LIT-SYMBOL-TABLE.
000360             15  OE-LIT-SYMBOL-ENTRY OCCURS 1 TO 50 TIMES
000365                     DEPENDING ON OE-LIT-SYMBOL-COUNT
000370                     ASCENDING KEY IS OE-LIT-SYMBOL-VALUE
000380                     INDEXED BY OE-LIT-SYMBOL-IDX.
000390                 20  OE-LIT-SYMBOL-VALUE  PIC X(20) VALUE SPACES.
000400*
000410* A zero max-order-size means no upper limit is enforced.
000420*
000430         10  OE-LIT-MAX-ORDER-SIZE      PIC S9(12)V9(06) COMP-3
000440                                        VALUE 0.
000450*
000460* Fill-percent range, carried here as a fraction of the
000470* remaining quantity (not yet converted to basis points), e.g.
000480* 0.25 and 0.50 below mean "fill between 25% and 50% of what is
000490* left". 200-CALC-FILL-PERCENT in OEXOS2 converts these to basis
000500* points before use.
000510*
000520         10  OE-LIT-MIN-FILL-PERCENT    PIC S9(01)V9(06) COMP-3
000530                                        VALUE 0.250000.
000540         10  OE-LIT-MAX-FILL-PERCENT    PIC S9(01)V9(06) COMP-3
000550                                        VALUE 0.500000.
000560*
000570* Price used for any symbol not found in PRICE-TABLE-IN.
000580*
000590         10  OE-LIT-DEFAULT-PRICE       PIC S9(12)V9(06) COMP-3
000600                                        VALUE 100.000000.

000100*--------------------------------------------------------------*
000110*                                                              *
000130*      oewprec.cpy                                             *
000140*      Order Execution batch suite - simulated price record    *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190* One occurrence of this layout per record on PRICE-TABLE-IN.
000200* See OEWPTBL for the in-storage search table this record is
000210* loaded into.
000220*
000230     05  OE-PRICE-REC.
000240         10  OE-PRC-SYMBOL               PIC X(20).
000250         10  OE-PRC-PRICE                PIC S9(12)V9(06) COMP-3.
000260         10  FILLER                      PIC X(08).

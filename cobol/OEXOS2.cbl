000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    OEXOS2.
000300 AUTHOR.        D K RUTHERFORD.
000400 INSTALLATION.  MERIDIAN SECURITIES - APPLICATIONS DEVELOPMENT.
000500 DATE-WRITTEN.  MARCH 1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED.
000800*
000900*****************************************************************
001000*                                                               *
001200*      oexos2.cbl                                               *
001300*      (C) Copyright Meridian Securities 1991. All rights       *
001400*      reserved.                                                *
001500*                                                                *
001600* Order Execution Suite - Simulated Fill Calculation (subr)     *
001800*                                                                *
001900*****************************************************************
002000*
002100*    DESCRIPTION
002200*
002300* CALLed once per open order by OEXOS1's 750-CALL-FILL-PROCESSOR.
002400* Given the order, the simulated price OEXOS1 resolved for its
002500* SYMBOL, and the shop's configured fill-percent range, this
002600* subroutine decides whether the order is marketable, and if so
002700* how much of it fills this tick. The order record is updated in
002800* place (the caller owns the record buffer - see LK-ORDER-AREA
002900* below) and, when a fill occurs, the execution record area is
003000* built for the caller to WRITE to EXECUTIONS-OUT. No SELECTs,
003100* no FDs - this program touches no file of its own, same as any
003200* other pure calculation subroutine this shop CALLs from a driver.
003300*
003400*****************************************************************
003500*     AMENDMENT HISTORY
003600*
003700*      DATE       AUTHOR   REQUEST   DESCRIPTION
003800*      ---------- -------- --------- ------------------------
003900*      1991-03-14 DKR      INIT-0001 First write, modelled on
004000*                                    the customer-balance
004100*                                    calculation subroutine.
004200*      1991-05-20 DKR      INIT-0001 Marketability test split
004300*                                    out to its own paragraph
004400*                                    after the BUY/SELL limit
004500*                                    logic was found backwards
004600*                                    in unit test.
004700*      1992-02-09 TLW      CR-0140   Status-transition flags
004800*                                    added for the run summary
004900*                                    OEXOS1 now produces.
005000*      1994-08-03 RMH      CR-0227   Fill-percent hash walk
005100*                                    rewritten around
005200*                                    SEARCH ALL after the old
005300*                                    sequential scan of
005400*                                    WS-HEX-CHAR-TABLE was shown
005500*                                    to be the hot spot in a
005600*                                    large-book timing run.
005700*      1996-01-15 RMH      CR-0240   REMAINING <= 0 defensive
005800*                                    branch added - an order
005900*                                    that was already fully
006000*                                    filled by a prior tick but
006100*                                    had not yet had its STATUS
006200*                                    corrected was looping this
006300*                                    subroutine pointlessly.
006400*      1998-09-17 PJQ      Y2K-0037  Year 2000 readiness review -
006500*                                    no stored 2-digit year
006600*                                    fields in this program; no
006700*                                    code change required,
006800*                                    signed off for production.
006900*      2001-05-08 SNC      CR-0362   OE-EXEC-VALUE now populated
007000*                                    (notional = QUANTITY *
007100*                                    PRICE) in 380-BUILD-EXEC.
007200*
007300*****************************************************************
007400*     LINKAGE
007500*
007600*     LK-ORDER-AREA    - the order being processed; updated in
007700*                        place (FILLED-QUANTITY, STATUS).
007800*     LK-CURRENT-PRICE - simulated price OEXOS1 resolved for
007900*                        this order's SYMBOL.
008000*     LK-MIN-PCT/
008100*     LK-MAX-PCT       - configured fill-percent range, passed
008200*                        through from OEWLITS so this program
008300*                        carries no business constants itself.
008400*     LK-EXEC-AREA     - built here when a fill occurs; ignored
008500*                        by the caller otherwise.
008600*     LK-FLAGS-AREA    - EXECUTED/SKIPPED/SKIP-REASON/
008700*                        TO-PARTIAL/TO-FILLED, set here, read
008800*                        by OEXOS1 for its run-summary totals.
008900*
009000*****************************************************************
009100 ENVIRONMENT DIVISION.
009200 CONFIGURATION SECTION.
009300 SPECIAL-NAMES.
009400     C01 IS TOP-OF-FORM.
009500*
009600*****************************************************************
009700 DATA DIVISION.
009800 WORKING-STORAGE SECTION.
009900*****************************************************************
010000*
010050 77  WS-CALL-COUNT           PIC S9(09) COMP VALUE 0.
010060*    counts invocations for this run; carries no business meaning,
010070*    it is read off a dump when Ops wants to know how far the
010080*    sweep got before an abend.
010090*
010100 01  WS-SWITCHES.
010150     05  WS-FIRST-TIME-SW        PIC X(01) VALUE 'Y'.
010160         88  WS-FIRST-TIME           VALUE 'Y'.
010200     05  WS-MARKETABLE-SW        PIC X(01) VALUE 'N'.
010300         88  WS-ORDER-IS-MARKETABLE  VALUE 'Y'.
010400*
010500 01  WS-CALC-FIELDS.
010600     05  WS-REMAINING            PIC S9(12)V9(06) COMP-3.
010700     05  WS-RAW-FILL             PIC S9(12)V9(06) COMP-3.
010800     05  WS-FILL-QUANTITY        PIC S9(12)V9(06) COMP-3.
010900     05  WS-NEW-FILLED           PIC S9(12)V9(06) COMP-3.
011000     05  WS-PREV-STATUS          PIC X(16).
011100     05  WS-EXEC-NOTIONAL        PIC S9(24)V9(06) COMP-3.
011200*
011300 01  WS-BP-FIELDS.
011400     05  WS-MIN-BP               PIC S9(03) COMP.
011500     05  WS-MAX-BP               PIC S9(03) COMP.
011600     05  WS-SWAP-BP              PIC S9(03) COMP.
011700     05  WS-RANGE-BP             PIC S9(03) COMP.
011800     05  WS-PICK-BP              PIC S9(03) COMP.
011900*
012000 01  WS-FILL-PCT-WORK.
012100     05  WS-FILL-PERCENT         PIC S9(01)V9(06) COMP-3.
012200     05  WS-FILL-PERCENT-X REDEFINES WS-FILL-PERCENT PIC X(04).
012300*
012400 01  WS-HASH-WORK.
012500     05  WS-HASH-ACCUM           PIC S9(09) COMP.
012600     05  WS-FILLED-INT           PIC S9(09) COMP.
012700     05  WS-HASH-RAW             PIC S9(09) COMP.
012800     05  WS-HASH-RAW-X REDEFINES WS-HASH-RAW PIC X(04).
012900     05  WS-RANGE-PLUS-1         PIC S9(09) COMP.
013000     05  WS-HASH-QUOT            PIC S9(09) COMP.
013100     05  WS-HASH-REM             PIC S9(09) COMP.
013200     05  WS-CHAR-SUB             PIC S9(04) COMP.
013300*
013400 01  WS-PRICE-WORK.
013500     05  WS-PRICE-SAVE           PIC S9(12)V9(06) COMP-3.
013600     05  WS-PRICE-SAVE-X REDEFINES WS-PRICE-SAVE PIC X(10).
013700*
013800 01  WS-EXEC-SEQ-FIELDS.
013900     05  WS-EXEC-SEQ             PIC 9(08) COMP VALUE 0.
014000     05  WS-EXEC-SEQ-DISP        PIC 9(08).
014100*
014200*        *************************************************
014300*            hex-character lookup table for the
014400*            fill-percent hash substitute (200-CALC-FILL-
014500*            PERCENT).  ORDER-ID text is 36 hex digits and
014600*            hyphens (a UUID), upper-cased.  Ascending order
014700*            here matches the natural ASCII ordering of
014800*            '-' then '0'-'9' then 'A'-'F' so SEARCH ALL can
014900*            be used instead of a sequential scan (CR-0227).
015000*        *************************************************
015100 01  WS-HEX-CHAR-TABLE.
015200     05  WS-HEX-CHAR-ENTRY OCCURS 17 TIMES
015300             ASCENDING KEY IS WS-HEX-CHAR-CODE
015400             INDEXED BY WS-HEX-CHAR-IDX.
015500         10  WS-HEX-CHAR-CODE    PIC X(01).
015600         10  WS-HEX-CHAR-VALUE   PIC S9(02) COMP.
015700*
015800 01  WS-HEX-CHAR-LOAD-TABLE.
015900     05  FILLER PIC X(01) VALUE '-'. 05 FILLER PIC S9(02)
016000         COMP VALUE 0.
016100     05  FILLER PIC X(01) VALUE '0'. 05 FILLER PIC S9(02)
016200         COMP VALUE 0.
016300     05  FILLER PIC X(01) VALUE '1'. 05 FILLER PIC S9(02)
016400         COMP VALUE 1.
016500     05  FILLER PIC X(01) VALUE '2'. 05 FILLER PIC S9(02)
016600         COMP VALUE 2.
016700     05  FILLER PIC X(01) VALUE '3'. 05 FILLER PIC S9(02)
016800         COMP VALUE 3.
016900     05  FILLER PIC X(01) VALUE '4'. 05 FILLER PIC S9(02)
017000         COMP VALUE 4.
017100     05  FILLER PIC X(01) VALUE '5'. 05 FILLER PIC S9(02)
017200         COMP VALUE 5.
017300     05  FILLER PIC X(01) VALUE '6'. 05 FILLER PIC S9(02)
017400         COMP VALUE 6.
017500     05  FILLER PIC X(01) VALUE '7'. 05 FILLER PIC S9(02)
017600         COMP VALUE 7.
017700     05  FILLER PIC X(01) VALUE '8'. 05 FILLER PIC S9(02)
017800         COMP VALUE 8.
017900     05  FILLER PIC X(01) VALUE '9'. 05 FILLER PIC S9(02)
018000         COMP VALUE 9.
018100     05  FILLER PIC X(01) VALUE 'A'. 05 FILLER PIC S9(02)
018200         COMP VALUE 10.
018300     05  FILLER PIC X(01) VALUE 'B'. 05 FILLER PIC S9(02)
018400         COMP VALUE 11.
018500     05  FILLER PIC X(01) VALUE 'C'. 05 FILLER PIC S9(02)
018600         COMP VALUE 12.
018700     05  FILLER PIC X(01) VALUE 'D'. 05 FILLER PIC S9(02)
018800         COMP VALUE 13.
018900     05  FILLER PIC X(01) VALUE 'E'. 05 FILLER PIC S9(02)
019000         COMP VALUE 14.
019100     05  FILLER PIC X(01) VALUE 'F'. 05 FILLER PIC S9(02)
019200         COMP VALUE 15.
019300*
019400*****************************************************************
019500 LINKAGE SECTION.
019600*****************************************************************
019700*
019800 01  LK-ORDER-AREA.
019900     COPY OEWOREC.
020000*
020100 01  LK-CURRENT-PRICE            PIC S9(12)V9(06) COMP-3.
020200*
020300 01  LK-MIN-PCT                  PIC S9(01)V9(06) COMP-3.
020400 01  LK-MAX-PCT                  PIC S9(01)V9(06) COMP-3.
020500*
020600 01  LK-EXEC-AREA.
020700     COPY OEWEREC.
020800*
020900 01  LK-FLAGS-AREA.
021000     05  LK-EXECUTED                 PIC X(01).
021100     05  LK-SKIPPED                  PIC X(01).
021200     05  LK-SKIP-REASON              PIC X(01).
021300     05  LK-TO-PARTIAL               PIC X(01).
021400     05  LK-TO-FILLED                PIC X(01).
021500*
021600*****************************************************************
021700 PROCEDURE DIVISION USING LK-ORDER-AREA, LK-CURRENT-PRICE,
021800         LK-MIN-PCT, LK-MAX-PCT, LK-EXEC-AREA, LK-FLAGS-AREA.
021900*****************************************************************
022000*
022100 000-MAIN-CONTROL.
022150     ADD 1 TO WS-CALL-COUNT.
022200     IF WS-FIRST-TIME
022250         PERFORM 050-LOAD-HEX-TABLE
022260         MOVE 'N' TO WS-FIRST-TIME-SW.
022400     IF OE-STATUS-IS-CANCELED OR OE-STATUS-IS-REJECTED
022500             OR OE-STATUS-IS-FILLED
022600         MOVE 'Y' TO LK-SKIPPED
022700         MOVE 'T' TO LK-SKIP-REASON
022800         GOBACK.
022900     COMPUTE WS-REMAINING =
023000         OE-ORD-QUANTITY - OE-ORD-FILLED-QTY.
023100     IF WS-REMAINING NOT > 0
023200         PERFORM 450-HANDLE-ALREADY-FILLED
023300         GOBACK.
023400     PERFORM 100-TEST-MARKETABLE-ORDER.
023500     IF NOT WS-ORDER-IS-MARKETABLE
023600         MOVE 'Y' TO LK-SKIPPED
023700         MOVE 'M' TO LK-SKIP-REASON
023800         GOBACK.
023900     PERFORM 200-CALC-FILL-PERCENT.
024000     PERFORM 300-CALC-FILL-QUANTITY.
024100     PERFORM 380-BUILD-EXECUTION.
024200     PERFORM 400-UPDATE-ORDER-STATUS.
024300     MOVE 'Y' TO LK-EXECUTED.
024400     GOBACK.
024500*
024600 050-LOAD-HEX-TABLE.
024700     MOVE WS-HEX-CHAR-LOAD-TABLE TO WS-HEX-CHAR-TABLE.
024800 050-EXIT.
024900     EXIT.
025000*
025100 100-TEST-MARKETABLE-ORDER.
025200     MOVE 'N' TO WS-MARKETABLE-SW.
025300     IF OE-TYPE-IS-MARKET
025400         MOVE 'Y' TO WS-MARKETABLE-SW
025500         GO TO 100-EXIT.
025600     IF OE-ORD-PRICE NOT > 0
025700         GO TO 100-EXIT.
025710     IF OE-SIDE-IS-BUY AND OE-ORD-PRICE >= LK-CURRENT-PRICE
025800         MOVE 'Y' TO WS-MARKETABLE-SW
025900         GO TO 100-EXIT.
026000     IF OE-SIDE-IS-SELL AND OE-ORD-PRICE <= LK-CURRENT-PRICE
026100         MOVE 'Y' TO WS-MARKETABLE-SW.
026200 100-EXIT.
026300     EXIT.
026400*
026500 200-CALC-FILL-PERCENT.
026600     COMPUTE WS-MIN-BP ROUNDED = LK-MIN-PCT * 100.
026700     COMPUTE WS-MAX-BP ROUNDED = LK-MAX-PCT * 100.
026800     IF WS-MAX-BP < WS-MIN-BP
026900         MOVE WS-MIN-BP  TO WS-SWAP-BP
027000         MOVE WS-MAX-BP  TO WS-MIN-BP
027100         MOVE WS-SWAP-BP TO WS-MAX-BP.
027200     COMPUTE WS-RANGE-BP = WS-MAX-BP - WS-MIN-BP.
027300     MOVE 0 TO WS-HASH-ACCUM.
027400     PERFORM 210-WALK-ORDER-ID THRU 210-EXIT
027500         VARYING WS-CHAR-SUB FROM 1 BY 1
027600         UNTIL WS-CHAR-SUB > 36.
027700     COMPUTE WS-FILLED-INT = OE-ORD-FILLED-QTY.
027800     COMPUTE WS-HASH-RAW = WS-HASH-ACCUM + WS-FILLED-INT.
027900     IF WS-HASH-RAW < 0
028000         COMPUTE WS-HASH-RAW = WS-HASH-RAW * -1.
028100     IF WS-RANGE-BP = 0
028200         MOVE WS-MIN-BP TO WS-PICK-BP
028300     ELSE
028400         COMPUTE WS-RANGE-PLUS-1 = WS-RANGE-BP + 1
028500         DIVIDE WS-HASH-RAW BY WS-RANGE-PLUS-1
028600             GIVING WS-HASH-QUOT REMAINDER WS-HASH-REM
028700         COMPUTE WS-PICK-BP = WS-MIN-BP + WS-HASH-REM.
028800     COMPUTE WS-FILL-PERCENT = WS-PICK-BP / 100.
028900 200-EXIT.
029000     EXIT.
029100*
029200 210-WALK-ORDER-ID.
029300     SET WS-HEX-CHAR-IDX TO 1.
029400     SEARCH ALL WS-HEX-CHAR-ENTRY
029500         AT END
029510             NEXT SENTENCE
029600         WHEN WS-HEX-CHAR-CODE (WS-HEX-CHAR-IDX)
029700                 = OE-ORD-ID-CHARS (WS-CHAR-SUB)
029800             COMPUTE WS-HASH-ACCUM = WS-HASH-ACCUM +
029900                 (WS-HEX-CHAR-VALUE (WS-HEX-CHAR-IDX) *
030000                  WS-CHAR-SUB)
030100     END-SEARCH.
030200 210-EXIT.
030300     EXIT.
030400*
030500 300-CALC-FILL-QUANTITY.
030600     COMPUTE WS-RAW-FILL = WS-REMAINING * WS-FILL-PERCENT.
030700     IF WS-RAW-FILL = 0
030800         MOVE WS-REMAINING TO WS-FILL-QUANTITY
030900     ELSE
031000         IF WS-RAW-FILL > WS-REMAINING
031100             MOVE WS-REMAINING TO WS-FILL-QUANTITY
031200         ELSE
031300             MOVE WS-RAW-FILL TO WS-FILL-QUANTITY.
031400 300-EXIT.
031500     EXIT.
031600*
031700 380-BUILD-EXECUTION.
031800     ADD 1 TO WS-EXEC-SEQ.
031900     MOVE WS-EXEC-SEQ TO WS-EXEC-SEQ-DISP.
032000     MOVE SPACES TO OE-EXEC-ID.
032100     STRING 'EXEC-'                    DELIMITED BY SIZE
032200            WS-EXEC-SEQ-DISP            DELIMITED BY SIZE
032300            '-'                         DELIMITED BY SIZE
032400            OE-ORD-ID (1:22)            DELIMITED BY SIZE
032500         INTO OE-EXEC-ID.
032600     MOVE OE-ORD-ID     TO OE-EXEC-ORDER-ID.
032700     MOVE OE-ORD-SYMBOL TO OE-EXEC-SYMBOL.
032800     MOVE WS-FILL-QUANTITY TO OE-EXEC-QUANTITY.
032900     MOVE LK-CURRENT-PRICE TO OE-EXEC-PRICE.
033000     MOVE LK-CURRENT-PRICE TO WS-PRICE-SAVE.
033100     COMPUTE WS-EXEC-NOTIONAL =
033200         WS-FILL-QUANTITY * LK-CURRENT-PRICE.
033300     MOVE WS-EXEC-NOTIONAL TO OE-EXEC-VALUE.
033400 380-EXIT.
033500     EXIT.
033600*
033700 400-UPDATE-ORDER-STATUS.
033800     MOVE OE-ORD-STATUS TO WS-PREV-STATUS.
033900     COMPUTE WS-NEW-FILLED =
034000         OE-ORD-FILLED-QTY + WS-FILL-QUANTITY.
034100     IF WS-NEW-FILLED >= OE-ORD-QUANTITY
034200         MOVE 'FILLED'          TO OE-ORD-STATUS
034300     ELSE
034400         MOVE 'PARTIALLY_FILLED' TO OE-ORD-STATUS.
034500     MOVE WS-NEW-FILLED TO OE-ORD-FILLED-QTY.
034600     IF OE-ORD-STATUS NOT = WS-PREV-STATUS
034700         IF OE-STATUS-IS-FILLED
034800             MOVE 'Y' TO LK-TO-FILLED
034900         ELSE
035000             MOVE 'Y' TO LK-TO-PARTIAL.
035100 400-EXIT.
035200     EXIT.
035300*
035400 450-HANDLE-ALREADY-FILLED.
035500     IF NOT OE-STATUS-IS-FILLED
035600         MOVE 'FILLED' TO OE-ORD-STATUS
035700         MOVE 'Y' TO LK-TO-FILLED.
035800 450-EXIT.
035900     EXIT.
036000*
036100* END OF PROGRAM OEXOS2

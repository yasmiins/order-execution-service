000100*--------------------------------------------------------------*
000110*                                                              *
000130*      oewnrec.cpy                                             *
000140*      Order Execution batch suite - new-order-request layout  *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190* NEW-ORDER-REQUESTS-IN is read by OEXIN1 at order intake, one
000200* record per request for a brand-new order.  The request is
000210* typed/mixed-case and untrimmed on the way in - the symbol is
000220* not normalized until 220-EDIT-SYMBOL in OEXIN1 gets to it.
000230*
000240     05  OE-NEWREQ-REC.
000250         10  OE-REQ-SYMBOL               PIC X(20).
000260         10  OE-REQ-SIDE                  PIC X(04).
000270         10  OE-REQ-ORDER-TYPE            PIC X(06).
000280*
000290* Request quantity/price are edited by OEXIN1 against the
000300* business rules before an OE-ORDER-REC is ever built, so they
000310* are not yet range-checked at this layout's level.
000320*
000330         10  OE-REQ-QUANTITY              PIC S9(12)V9(06) COMP-3.
000340         10  OE-REQ-PRICE                 PIC S9(12)V9(06) COMP-3.
000350         10  FILLER                       PIC X(10).

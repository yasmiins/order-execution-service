000100*--------------------------------------------------------------*
000110*                                                              *
000130*      oewerec.cpy                                             *
000140*      Order Execution batch suite - execution record layout   *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190* One EXECUTION record is written by OEXOS2 for every fill it
000200* calculates. EXECUTIONS-OUT is append-only for the tick - it
000210* is never read back in the same run.
000220*
000230     05  OE-EXEC-REC.
000240         10  OE-EXEC-ID                  PIC X(36).
000250         10  OE-EXEC-ORDER-ID            PIC X(36).
000260         10  OE-EXEC-SYMBOL              PIC X(20).
000270         10  OE-EXEC-QUANTITY            PIC S9(12)V9(06) COMP-3.
000280         10  OE-EXEC-PRICE               PIC S9(12)V9(06) COMP-3.
000290*
000300* OE-EXEC-VALUE was added at Ops' request (CR-0362) so a later
000310* report program can show the notional value of a fill without
000320* having to recompute QUANTITY * PRICE itself. Populated by
000330* OEXOS2's 380-BUILD-EXECUTION paragraph.
000340*
000350         10  OE-EXEC-VALUE               PIC S9(14)V9(06) COMP-3.
000360         10  FILLER                      PIC X(10).

000100*--------------------------------------------------------------*
000110*                                                              *
000130*      oewptbl.cpy                                             *
000140*      Order Execution batch suite - price table working area  *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190* PRICE-TABLE-IN is small reference data, loaded whole into this
000200* table at the start of a tick. Indexed/KSDS access is not
000210* available to this shop's batch jobs, so the table is kept in
000220* storage, in ascending SYMBOL order, and searched with
000230* SEARCH ALL rather than read record-by-record once loaded.
000240*
000250     05  OE-PRICE-TABLE-CTL.
000260         10  OE-PRICE-TABLE-COUNT        PIC 9(04) COMP VALUE 0.
000270         10  OE-PRICE-TABLE-MAX          PIC 9(04) COMP VALUE 200.
000280*
000290     05  OE-PRICE-TABLE.
000300         10  OE-PRICE-TAB-ENTRY OCCURS 1 TO 200 TIMES
000310                 DEPENDING ON OE-PRICE-TABLE-COUNT
000320                 ASCENDING KEY IS OE-PRICE-TAB-SYMBOL
000330                 INDEXED BY OE-PRICE-TAB-IDX.
000340             15  OE-PRICE-TAB-SYMBOL     PIC X(20).
000350             15  OE-PRICE-TAB-VALUE      PIC S9(12)V9(06) COMP-3.

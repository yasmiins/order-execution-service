000100*--------------------------------------------------------------*
000110*                                                              *
000130*      oeworec.cpy                                             *
000140*      Order Execution batch suite - open-order book layout    *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190* The open-order book record.  One occurrence per resting
000200* order (NEW or PARTIALLY_FILLED) or per order that has since
000210* reached a terminal status (FILLED, CANCELED, REJECTED).  The
000220* same layout is used for OPEN-ORDERS-IN, ORDERS-OUT and the
000230* new-order-intake output file - all three are the open-order
000240* book, just at different points in the batch cycle.
000250*
000260* Placed in a copy book as a matter of convenience so that
000270* OEXOS1, OEXOS2 and OEXIN1 always agree on the layout.
000280*
000290     05  OE-ORDER-REC.
000300*
000310* The order identifier is carried as 36 bytes of UUID text
000320* rather than a packed key.  A REDEFINES of the field as a
000330* 36-character table lets 200-CALC-FILL-PERCENT in OEXOS2 walk
000340* the identifier one character at a time without an intrinsic
000350* FUNCTION.
000360*
000370         10  OE-ORD-ID                  PIC X(36).
000380         10  OE-ORD-ID-CHARS REDEFINES OE-ORD-ID
000390                                        PIC X(01)
000400                                        OCCURS 36 TIMES.
000410*
000420         10  OE-ORD-SYMBOL               PIC X(20).
000430*
000440         10  OE-ORD-SIDE                 PIC X(04).
000450             88  OE-SIDE-IS-BUY          VALUE 'BUY '.
000460             88  OE-SIDE-IS-SELL         VALUE 'SELL'.
000470*
000480         10  OE-ORD-TYPE                 PIC X(06).
000490             88  OE-TYPE-IS-LIMIT        VALUE 'LIMIT '.
000500             88  OE-TYPE-IS-MARKET       VALUE 'MARKET'.
000510*
000520* Quantity/price/filled-quantity carry six decimal places and
000530* are packed, matching this shop's standing convention for
000540* money and quantity fields.
000550*
000560         10  OE-ORD-QUANTITY             PIC S9(12)V9(06) COMP-3.
000570         10  OE-ORD-PRICE                PIC S9(12)V9(06) COMP-3.
000580         10  OE-ORD-FILLED-QTY           PIC S9(12)V9(06) COMP-3.
000590*
000600         10  OE-ORD-STATUS               PIC X(16).
000610             88  OE-STATUS-IS-NEW        VALUE 'NEW'.
000620             88  OE-STATUS-IS-PARTIAL    VALUE 'PARTIALLY_FILLED'.
000630             88  OE-STATUS-IS-FILLED     VALUE 'FILLED'.
000640             88  OE-STATUS-IS-CANCELED   VALUE 'CANCELED'.
000650             88  OE-STATUS-IS-REJECTED   VALUE 'REJECTED'.
000660*
000670* Creation order substitutes for a created-at timestamp and is
000680* the only thing that orders processing within a symbol group -
000690* carried as a binary counter per shop convention for sequence
000700* fields.
000710*
000720         10  OE-ORD-CREATED-SEQ          PIC 9(09) COMP.
000730*
000740         10  FILLER                      PIC X(14).
